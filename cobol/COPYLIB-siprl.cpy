000100*---------------------------------------------------------------*
000200* COPYLIB:  SIPRL
000300* PURPOSE:  PER-GOAL RESULT FIELDS AND THE RUN'S GRAND-TOTAL
000400*           ACCUMULATORS FOR THE SMART SIP AND LUMP SUM
000500*           PLANNER.  WORKING-STORAGE ONLY -- NOT A FILE
000600*           RECORD.  SIPPLAN MOVES THESE INTO THE EDITED
000700*           REPORT LINES BEFORE WRITING PLAN-REPORT.
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 03/11/97 R HOLLOWAY      CREATED FOR SIP/LUMP SUM PLANNER
001300* 09/02/98 R HOLLOWAY      SPLIT RESULT FIELDS FROM TOTALS
001400* 11/16/15 T MASCARENHAS   RC-8112 TOTALS WIDENED TO 9 DECIMALS   RC-8112
001500*---------------------------------------------------------------*
001600 01  WS-RESULT-RECORD.
001700     05  RSLT-GOAL-NAME              PIC X(30).
001800     05  RSLT-TARGET-YEAR            PIC 9(04).
001900     05  RSLT-FUTURE-COST            PIC 9(13)V99.
002000     05  RSLT-YEARS-TO-GOAL          PIC S9(03).
002100     05  RSLT-MONTHLY-SIP            PIC 9(11)V99.
002200     05  RSLT-LUMP-SUM-TODAY         PIC 9(11)V99.
002300     05  FILLER                      PIC X(10).
002400*---------------------------------------------------------------*
002500*    RC-8112 -- WIDENED FROM V99 TO V9(09) SO THE RUN'S GRAND
002600*    TOTALS CARRY THE SAME UNROUNDED PRECISION AS THE CALCULATOR
002700*    SUBPROGRAMS' WORK FIELDS, NOT JUST THE 2-DECIMAL VALUE THAT
002800*    GOES ON THE DETAIL LINE.  ONLY ROUNDED ONCE, AT PRINT TIME. RC-8112
002900 01  WS-SUMMARY-TOTALS.
003000     05  TOTL-FUTURE-VALUE           PIC 9(13)V9(09).             RC-8112
003100     05  TOTL-MONTHLY-SIP            PIC 9(13)V9(09).             RC-8112
003200     05  TOTL-LUMP-SUM               PIC 9(13)V9(09).             RC-8112
003300     05  FILLER                      PIC X(10).
