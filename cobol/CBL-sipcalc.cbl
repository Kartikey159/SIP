000100*===============================================================*
000200* PROGRAM NAME:    SIPCALC
000300* ORIGINAL AUTHOR: R HOLLOWAY
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/88 R HOLLOWAY      CREATED FOR SIP/LUMP SUM PLANNER
000900* 07/02/97 R HOLLOWAY      GUARD AGAINST ZERO-MONTH DIVISOR
001000* 09/02/98 R HOLLOWAY      RETURN-CODE SET ON BAD RATE/PERIODS
001100* 01/14/99 T MASCARENHAS   Y2K - NO DATE MATH HERE, N/A
001200* 06/30/03 T MASCARENHAS   ADDED GROWTH-FACTOR TRACE REDEFINES    06/30/03
001300* 11/18/09 T MASCARENHAS   MONTHLY RATE CARRIED TO 9 DECIMALS     11/18/09
001400* 11/02/15 T MASCARENHAS   MONTH COUNTER MADE A 77-LEVEL ITEM     11/02/15
001500* 11/16/15 T MASCARENHAS   RC-8112 ALSO RETURN UNROUNDED RESULT  RC-8112
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    SIPCALC.
001900 AUTHOR.        R HOLLOWAY.
002000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN.  03/18/1988.
002200 DATE-COMPILED.
002300 SECURITY.      NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600*---------------------------------------------------------------*
002700 CONFIGURATION SECTION.
002800*---------------------------------------------------------------*
002900 SOURCE-COMPUTER. IBM-3081.
003000 OBJECT-COMPUTER. IBM-3081.
003100 SPECIAL-NAMES.
003200     UPSI-0 ON STATUS IS SIP-TRACE-SWITCH-ON
003300            OFF STATUS IS SIP-TRACE-SWITCH-OFF.
003400*===============================================================*
003500 DATA DIVISION.
003600*---------------------------------------------------------------*
003700 WORKING-STORAGE SECTION.
003800*---------------------------------------------------------------*
003900*
004000*    STANDALONE MONTH COUNTER FOR THE ANNUITY LOOP BELOW --
004100*    KEPT AS A 77-LEVEL ITEM, NOT BURIED IN A WORK-FIELDS GROUP.  11/02/15
004200 77  WS-MONTH-COUNTER            PIC S9(05) COMP VALUE 0.         11/02/15
004300*---------------------------------------------------------------*
004400 01  WS-WORK-FIELDS.
004500     05  WS-MONTHLY-RATE             PIC S9(05)V9(09).            06/30/03
004600     05  WS-MONTHLY-RATE-R REDEFINES WS-MONTHLY-RATE.             06/30/03
004700         10  WS-MR-WHOLE             PIC S9(05).
004800         10  WS-MR-FRACTION          PIC 9(09).
004900     05  WS-GROWTH-FACTOR            PIC S9(05)V9(09).            11/18/09
005000     05  WS-ONE-PLUS-RATE            PIC S9(05)V9(09).            11/18/09
005100     05  WS-ANNUITY-DIVISOR          PIC S9(05)V9(09).            11/18/09
005200     05  FILLER                      PIC X(05).
005300*---------------------------------------------------------------*
005400 01  WS-RESULT-EDIT-FIELDS.
005500     05  WS-RESULT-EDIT              PIC S9(13)V99.
005600     05  WS-RESULT-EDIT-R REDEFINES WS-RESULT-EDIT.
005700         10  WS-RESULT-RUPEES        PIC S9(13).
005800         10  WS-RESULT-PAISE         PIC 99.
005900     05  FILLER                      PIC X(07).
006000*---------------------------------------------------------------*
006100 01  ERROR-DISPLAY-LINE.
006200     05  FILLER        PIC X(23) VALUE ' *** SIPCALC ERROR -- '.
006300     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
006400     05  FILLER        PIC X(18) VALUE ' RETURN CODE IS : '.
006500     05  DL-RETURN-CODE              PIC 9(03).
006600     05  FILLER        PIC X(05) VALUE ' *** '.
006700*===============================================================*
006800 LINKAGE SECTION.
006900     COPY SIPLK.
007000*===============================================================*
007100 PROCEDURE DIVISION USING CALC-LINKAGE-AREA.
007200*---------------------------------------------------------------*
007300 0000-MAIN-ROUTINE.
007400*---------------------------------------------------------------*
007500     SET CALC-OK                 TO TRUE.
007600     IF CALC-PERIODS < 1
007700         SET CALC-INVALID-PERIODS TO TRUE
007800         MOVE 'PERIODS'              TO DL-ERROR-REASON
007900         PERFORM 9900-INVALID-CALC-STATUS
008000     ELSE
008100         IF CALC-ANNUAL-RATE NOT > 0
008200             SET CALC-INVALID-RATE  TO TRUE
008300             MOVE 'RATE'             TO DL-ERROR-REASON
008400             PERFORM 9900-INVALID-CALC-STATUS
008500         ELSE
008600             PERFORM 1000-COMPUTE-MONTHLY-SIP
008700         END-IF
008800     END-IF.
008900     GOBACK.
009000*---------------------------------------------------------------*
009100 1000-COMPUTE-MONTHLY-SIP.
009200*---------------------------------------------------------------*
009300*    MONTHLY RATE IS THE ANNUAL EXPECTED RETURN DIVIDED BY 12,
009400*    CARRIED TO 9 FRACTIONAL DIGITS.  THE ANNUITY DIVISOR
009500*    (1 + R) ** N - 1 IS BUILT BY REPEATED MULTIPLICATION
009600*    SINCE N (MONTHS TO GOAL) IS ALWAYS A WHOLE NUMBER.
009700     COMPUTE WS-MONTHLY-RATE ROUNDED = CALC-ANNUAL-RATE / 12.
009800     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-MONTHLY-RATE.
009900     MOVE 1                      TO WS-GROWTH-FACTOR.
010000     MOVE ZERO                   TO WS-MONTH-COUNTER.
010100     PERFORM 1100-MULTIPLY-ONE-MONTH
010200         UNTIL WS-MONTH-COUNTER NOT < CALC-PERIODS.
010300     COMPUTE WS-ANNUITY-DIVISOR = WS-GROWTH-FACTOR - 1.
010400     COMPUTE CALC-RESULT-VALUE ROUNDED =
010500         (CALC-FUTURE-VALUE * WS-MONTHLY-RATE)
010600             / WS-ANNUITY-DIVISOR.
010700*    RC-8112 -- UNROUNDED RESULT FOR THE CALLER'S GRAND TOTALS.
010800     COMPUTE CALC-RESULT-PRECISE =                             RC-8112
010900         (CALC-FUTURE-VALUE * WS-MONTHLY-RATE)                  RC-8112
011000             / WS-ANNUITY-DIVISOR.                              RC-8112
011100*---------------------------------------------------------------*
011200 1100-MULTIPLY-ONE-MONTH.
011300*---------------------------------------------------------------*
011400     COMPUTE WS-GROWTH-FACTOR =
011500         WS-GROWTH-FACTOR * WS-ONE-PLUS-RATE.
011600     ADD 1                       TO WS-MONTH-COUNTER.
011700*---------------------------------------------------------------*
011800 9900-INVALID-CALC-STATUS.
011900*---------------------------------------------------------------*
012000     MOVE CALC-RETURN-CODE       TO DL-RETURN-CODE.
012100     IF SIP-TRACE-SWITCH-ON
012200         DISPLAY ERROR-DISPLAY-LINE
012300         DISPLAY 'SIPCALC RAW LINKAGE: ' CALC-AMOUNTS-RAW
012400     END-IF.
