000100*---------------------------------------------------------------*
000200* COPYLIB:  SIPGL
000300* PURPOSE:  ONE GOAL RECORD FOR THE SMART SIP AND LUMP SUM
000400*           PLANNER.  LINE SEQUENTIAL, 80 BYTES, FIXED FIELDS,
000500*           SPACE PADDED.  1 TO 10 RECORDS PER RUN, READ IN
000600*           THE ORDER THEY APPEAR -- NO KEY, NO SORT.
000700*
000800* MAINTENANCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 03/11/97 R HOLLOWAY      CREATED FOR SIP/LUMP SUM PLANNER
001200* 11/20/97 R HOLLOWAY      WIDENED GOAL-NAME FROM 20 TO 30
001300* 01/14/99 T MASCARENHAS   Y2K - CONFIRMED 4-DIGIT YEAR FIELD
001400*---------------------------------------------------------------*
001500 01  GOAL-RECORD.
001600     05  GOAL-NAME                   PIC X(30).
001700     05  GOAL-TARGET-YEAR            PIC 9(04).
001800     05  FILLER                      PIC X(02).
001900     05  GOAL-PRESENT-COST           PIC 9(11)V99.
002000     05  FILLER                      PIC X(03).
002100     05  GOAL-INFLATION-RATE         PIC 9V9(05).
002200     05  FILLER                      PIC X(22).
