000100*===============================================================*
000200* PROGRAM NAME:    SIPPLAN
000300* ORIGINAL AUTHOR: R HOLLOWAY
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/88 R HOLLOWAY      CREATED FOR SIP/LUMP SUM PLANNER
000900* 07/02/97 R HOLLOWAY      ADDED GOAL COUNT EDIT (1-10 GOALS)
001000* 11/20/97 R HOLLOWAY      WIDENED GOAL-NAME FROM 20 TO 30
001100* 09/02/98 R HOLLOWAY      SPLIT CALCULATORS INTO SUBPROGRAMS
001200* 01/14/99 T MASCARENHAS   Y2K - CONFIRMED 4-DIGIT YEAR FIELDS    01/14/99
001300* 06/30/03 T MASCARENHAS   DEFAULT EXPECTED-RETURN / INFLATION    06/30/03
001400* 11/18/09 T MASCARENHAS   WHOLE-RUPEE ROUNDING ON GRAND TOTALS   11/18/09
001500* 04/02/14 T MASCARENHAS   RC-7781 PAGE BREAK ON 56-LINE REPORT   RC-7781 
001600* 11/09/15 T MASCARENHAS   EDIT GOAL CNT/YEARS/AGE RANGE          11/09/15
001700* 11/09/15 T MASCARENHAS   GOAL STEPS SPLIT 2010-2080             11/09/15
001800* 11/16/15 T MASCARENHAS   RC-8112 TARGET-YR VS SIP-START EDIT    RC-8112
001900* 11/16/15 T MASCARENHAS   RC-8112 CALC-OK CHECKED BEFORE MOVE    RC-8112
002000* 11/16/15 T MASCARENHAS   RC-8112 TOTALS NOW ACCUM FULL PRECISN  RC-8112
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    SIPPLAN.
002400 AUTHOR.        R HOLLOWAY.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  03/11/1988.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS PLAN-VALID-RATE-DIGIT IS '0' THRU '9'
003900     UPSI-0 ON STATUS IS PLAN-TRACE-SWITCH-ON
004000            OFF STATUS IS PLAN-TRACE-SWITCH-OFF.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT PARAMETER-FILE ASSIGN TO PARMDD
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS PARAMETER-FILE-STATUS.
004800*
004900     SELECT GOAL-FILE ASSIGN TO GOALDD
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS GOAL-FILE-STATUS.
005200*
005300     SELECT PLAN-REPORT-FILE ASSIGN TO PRTDD
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS PLAN-REPORT-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  PARAMETER-FILE
006200     RECORDING MODE IS F.
006300     COPY SIPPRM.
006400*---------------------------------------------------------------*
006500 FD  GOAL-FILE
006600     RECORDING MODE IS F.
006700     COPY SIPGL.
006800*---------------------------------------------------------------*
006900 FD  PLAN-REPORT-FILE
007000     RECORDING MODE IS F.
007100 01  PLAN-REPORT-RECORD          PIC X(132).
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500*
007600*    STANDALONE SWITCH SET BY THE EDIT PARAGRAPHS BELOW -- ANY
007700*    OUT-OF-RANGE PARAMETER OR GOAL FIELD FLIPS THIS TO 'N' SO
007800*    0000-MAIN-PROCESSING CAN WARN THE OPERATOR ON THE DISPLAY.   11/09/15
007900 77  WS-EDIT-SWITCH              PIC X(01) VALUE 'Y'.             11/09/15
008000     88  WS-INPUT-IS-VALID                 VALUE 'Y'.
008100     88  WS-INPUT-IS-INVALID               VALUE 'N'.
008200*---------------------------------------------------------------*
008300 01  WS-PARAMETER-FIELDS.
008400     05  WS-PARAMETER-RECORD.
008500         10  WS-CURRENT-YEAR      PIC 9(04).
008600         10  WS-INVESTOR-AGE      PIC 9(03).
008700         10  WS-CURRENT-SAVINGS   PIC 9(11)V99.
008800         10  WS-SIP-START-YEAR    PIC 9(04).
008900         10  WS-EXPECTED-RETURN   PIC 9V9(05).
009000     05  WS-PARAMETER-RAW REDEFINES WS-PARAMETER-RECORD
009100                                  PIC X(30).
009200     05  FILLER                   PIC X(04) VALUE SPACES.
009300*---------------------------------------------------------------*
009400 01  WS-GOAL-FIELDS.
009500     05  WS-GOAL-WORK-RECORD.
009600         10  WS-GOAL-NAME         PIC X(30).
009700         10  WS-GOAL-TARGET-YEAR  PIC 9(04).
009800         10  WS-GOAL-PRESENT-COST PIC 9(11)V99.
009900         10  WS-GOAL-INFLAT-RATE  PIC 9V9(05).
010000     05  WS-GOAL-RAW REDEFINES WS-GOAL-WORK-RECORD
010100                                  PIC X(53).
010200     05  FILLER                   PIC X(04) VALUE SPACES.
010300*---------------------------------------------------------------*
010400 01  WS-RUN-DATE-FIELDS.                                          01/14/99
010500     05  WS-RUN-DATE              PIC 9(06).                      01/14/99
010600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010700         10  WS-RD-YY             PIC 99.
010800         10  WS-RD-MM             PIC 99.
010900         10  WS-RD-DD             PIC 99.
011000     05  FILLER                   PIC X(04) VALUE SPACES.
011100*---------------------------------------------------------------*
011200     COPY SIPRL.
011300*---------------------------------------------------------------*
011400 01  WS-CALC-YEARS.
011500     05  WS-INFLATION-YEARS       PIC S9(05) COMP.
011600     05  WS-INVESTMENT-YEARS      PIC S9(05) COMP.
011700     05  WS-INVESTMENT-MONTHS     PIC S9(05) COMP.
011800     05  FILLER                   PIC X(04) VALUE SPACES.
011900*---------------------------------------------------------------*
012000*    RC-8112 -- THE GRAND TOTALS BELOW MUST ACCUMULATE EACH
012100*    GOAL'S FULL-PRECISION RESULT, NOT THE 2-DECIMAL VALUE
012200*    PRINTED ON THE DETAIL LINE.  THIS GROUP HOLDS THAT FULL
012300*    PRECISION VALUE LONG ENOUGH TO REACH 2070-ACCUMULATE-TOTALS. RC-8112
012400 01  WS-PRECISE-RESULTS.                                         RC-8112
012500     05  WS-PRECISE-FUTURE-COST   PIC 9(13)V9(09).                RC-8112
012600     05  WS-PRECISE-MONTHLY-SIP   PIC 9(13)V9(09).                RC-8112
012700     05  WS-PRECISE-LUMP-SUM      PIC 9(13)V9(09).                RC-8112
012800     05  FILLER                   PIC X(04) VALUE SPACES.        RC-8112
012900*---------------------------------------------------------------*
013000     COPY SIPLK.
013100*---------------------------------------------------------------*
013200 01  WS-SWITCHES-MISC-FIELDS.
013300     05  PARAMETER-FILE-STATUS    PIC X(02) VALUE SPACE.
013400         88  PARAMETER-FILE-OK               VALUE '00'.
013500     05  GOAL-FILE-STATUS         PIC X(02) VALUE SPACE.
013600         88  GOAL-FILE-OK                    VALUE '00'.
013700         88  GOAL-FILE-EOF                   VALUE '10'.
013800     05  PLAN-REPORT-STATUS       PIC X(02) VALUE SPACE.
013900         88  PLAN-REPORT-OK                  VALUE '00'.
014000     05  WS-GOAL-COUNT            PIC 9(02) COMP VALUE 0.
014100         88  WS-MAX-GOALS-REACHED      VALUE 10 THRU 99.          11/09/15
014200     05  WS-LINE-COUNT            PIC 9(03) COMP VALUE 999.
014300     05  WS-LINES-ON-PAGE         PIC 9(03) COMP VALUE 56.        RC-7781 
014400     05  WS-PAGE-COUNT            PIC 9(03) COMP VALUE 1.
014500     05  WS-LINE-SPACEING         PIC 9(02) COMP VALUE 1.
014600     05  FILLER                   PIC X(04) VALUE SPACES.
014700*---------------------------------------------------------------*
014800 01  REPORT-LINES.
014900*---------------------------------------------------------------*
015000     05  TITLE-LINE.
015100         10  FILLER               PIC X(132)
015200                 VALUE 'SMART SIP AND LUMP SUM PLANNER'.
015300*---------------------------------------------------------------*
015400     05  HEADING-LINE-2.
015500         10  FILLER               PIC X(30) VALUE 'GOAL NAME'.
015600         10  FILLER               PIC X(02) VALUE SPACES.
015700         10  FILLER               PIC X(04) VALUE 'TRGT'.
015800         10  FILLER               PIC X(02) VALUE SPACES.
015900         10  FILLER               PIC X(16) VALUE 'FUTURE'.
016000         10  FILLER               PIC X(02) VALUE SPACES.
016100         10  FILLER               PIC X(03) VALUE 'YRS'.
016200         10  FILLER               PIC X(02) VALUE SPACES.
016300         10  FILLER               PIC X(14) VALUE 'MONTHLY'.
016400         10  FILLER               PIC X(02) VALUE SPACES.
016500         10  FILLER               PIC X(14) VALUE 'LUMP SUM'.
016600         10  FILLER               PIC X(41) VALUE SPACES.
016700*---------------------------------------------------------------*
016800     05  HEADING-LINE-3.
016900         10  FILLER               PIC X(30) VALUE SPACES.
017000         10  FILLER               PIC X(02) VALUE SPACES.
017100         10  FILLER               PIC X(04) VALUE 'YEAR'.
017200         10  FILLER               PIC X(02) VALUE SPACES.
017300         10  FILLER               PIC X(16) VALUE 'COST'.
017400         10  FILLER               PIC X(02) VALUE SPACES.
017500         10  FILLER               PIC X(03) VALUE 'GOA'.
017600         10  FILLER               PIC X(02) VALUE SPACES.
017700         10  FILLER               PIC X(14) VALUE 'SIP'.
017800         10  FILLER               PIC X(02) VALUE SPACES.
017900         10  FILLER               PIC X(14) VALUE 'TODAY'.
018000         10  FILLER               PIC X(41) VALUE SPACES.
018100*---------------------------------------------------------------*
018200     05  HEADING-LINE-4.
018300         10  FILLER               PIC X(30)
018400                 VALUE '------------------------------'.
018500         10  FILLER               PIC X(02) VALUE SPACES.
018600         10  FILLER               PIC X(04) VALUE '----'.
018700         10  FILLER               PIC X(02) VALUE SPACES.
018800         10  FILLER               PIC X(16)
018900                 VALUE '----------------'.
019000         10  FILLER               PIC X(02) VALUE SPACES.
019100         10  FILLER               PIC X(03) VALUE '---'.
019200         10  FILLER               PIC X(02) VALUE SPACES.
019300         10  FILLER               PIC X(14)
019400                 VALUE '--------------'.
019500         10  FILLER               PIC X(02) VALUE SPACES.
019600         10  FILLER               PIC X(14)
019700                 VALUE '--------------'.
019800         10  FILLER               PIC X(41) VALUE SPACES.
019900*---------------------------------------------------------------*
020000     05  DETAIL-LINE.
020100         10  DTL-GOAL-NAME        PIC X(30).
020200         10  FILLER               PIC X(02) VALUE SPACES.
020300         10  DTL-TARGET-YEAR      PIC 9(04).
020400         10  FILLER               PIC X(02) VALUE SPACES.
020500         10  DTL-FUTURE-COST      PIC Z,ZZZ,ZZZ,ZZ9.99.
020600         10  FILLER               PIC X(02) VALUE SPACES.
020700         10  DTL-YEARS-TO-GOAL    PIC -99.
020800         10  FILLER               PIC X(02) VALUE SPACES.
020900         10  DTL-MONTHLY-SIP      PIC ZZZ,ZZZ,ZZ9.99.
021000         10  FILLER               PIC X(02) VALUE SPACES.
021100         10  DTL-LUMP-SUM-TODAY   PIC ZZZ,ZZZ,ZZ9.99.
021200         10  FILLER               PIC X(41) VALUE SPACES.
021300*---------------------------------------------------------------*
021400     05  SUMMARY-LINE-1.
021500         10  FILLER               PIC X(30)
021600                 VALUE 'TOTAL FUTURE VALUE NEEDED:'.
021700         10  FILLER               PIC X(05) VALUE SPACES.
021800         10  FILLER               PIC X(04) VALUE 'RS. '.
021900         10  SUML-FUTURE-VALUE    PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
022000         10  FILLER               PIC X(76) VALUE SPACES.
022100*---------------------------------------------------------------*
022200     05  SUMMARY-LINE-2.
022300         10  FILLER               PIC X(30)
022400                 VALUE 'TOTAL MONTHLY SIP (TODAY):'.
022500         10  FILLER               PIC X(05) VALUE SPACES.
022600         10  FILLER               PIC X(04) VALUE 'RS. '.
022700         10  SUML-MONTHLY-SIP     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
022800         10  FILLER               PIC X(76) VALUE SPACES.
022900*---------------------------------------------------------------*
023000     05  SUMMARY-LINE-3.
023100         10  FILLER               PIC X(30)
023200                 VALUE 'TOTAL LUMP SUM NEEDED TODAY:'.
023300         10  FILLER               PIC X(05) VALUE SPACES.
023400         10  FILLER               PIC X(04) VALUE 'RS. '.
023500         10  SUML-LUMP-SUM        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
023600         10  FILLER               PIC X(76) VALUE SPACES.
023700*---------------------------------------------------------------*
023800     05  CLOSING-LINE.
023900         10  FILLER               PIC X(132)
024000                 VALUE 'PLAN GENERATED SUCCESSFULLY'.
024100*---------------------------------------------------------------*
024200 01  WS-WHOLE-RUPEE-FIELDS.
024300     05  WS-WHOLE-FUTURE-VALUE    PIC 9(13).
024400     05  WS-WHOLE-MONTHLY-SIP     PIC 9(13).
024500     05  WS-WHOLE-LUMP-SUM        PIC 9(13).
024600     05  FILLER                   PIC X(04) VALUE SPACES.
024700*===============================================================*
024800 PROCEDURE DIVISION.
024900*---------------------------------------------------------------*
025000 0000-MAIN-PROCESSING.
025100*---------------------------------------------------------------*
025200     PERFORM 1000-OPEN-FILES.
025300     PERFORM 1100-READ-PARAMETER-RECORD.
025400     PERFORM 1200-EDIT-PARAMETER-RECORD.
025500     PERFORM 9100-PRINT-TITLE-AND-HEADINGS.
025600     PERFORM 8000-READ-GOAL-FILE.
025700     IF GOAL-FILE-EOF                                            11/09/15
025800         DISPLAY '*** NO GOAL RECORDS ON FILE -- ZERO GOALS ***'  11/09/15
025900     END-IF.                                                     11/09/15
026000     PERFORM 2000-PROCESS-GOAL-RECORD
026100         UNTIL GOAL-FILE-EOF OR WS-MAX-GOALS-REACHED.            11/09/15
026200     IF WS-MAX-GOALS-REACHED AND NOT GOAL-FILE-EOF               11/09/15
026300         DISPLAY '*** GOAL LIMIT OF 10 REACHED -- REST SKIPPED ***'
026400     END-IF.                                                     11/09/15
026500     PERFORM 5000-PRINT-SUMMARY-TOTALS.
026600     PERFORM 9000-CLOSE-FILES.
026700     GOBACK.
026800*---------------------------------------------------------------*
026900 1000-OPEN-FILES.
027000*---------------------------------------------------------------*
027100     OPEN INPUT  PARAMETER-FILE
027200                 GOAL-FILE
027300          OUTPUT PLAN-REPORT-FILE.
027400     ACCEPT WS-RUN-DATE FROM DATE.                                01/14/99
027500     MOVE ZERO                   TO WS-SUMMARY-TOTALS.
027600*---------------------------------------------------------------*
027700 1100-READ-PARAMETER-RECORD.
027800*---------------------------------------------------------------*
027900     READ PARAMETER-FILE
028000         AT END
028100             DISPLAY '*** NO PARAMETER RECORD -- ABORTING ***'
028200             PERFORM 9000-CLOSE-FILES
028300             GOBACK.
028400     MOVE PARM-CURRENT-YEAR      TO WS-CURRENT-YEAR.
028500     MOVE PARM-INVESTOR-AGE      TO WS-INVESTOR-AGE.
028600     MOVE PARM-CURRENT-SAVINGS   TO WS-CURRENT-SAVINGS.
028700     MOVE PARM-SIP-START-YEAR    TO WS-SIP-START-YEAR.
028800     MOVE PARM-EXPECTED-RETURN   TO WS-EXPECTED-RETURN.
028900*---------------------------------------------------------------*
029000 1200-EDIT-PARAMETER-RECORD.
029100*---------------------------------------------------------------*
029200*    APPLY THE SAME MIN/MAX/DEFAULT RULES THE ORIGINAL INPUT
029300*    FORM ENFORCED -- A ZERO OR OUT-OF-RANGE RATE FALLS BACK
029400*    TO THE SHOP DEFAULT RATHER THAN BLOWING UP THE RUN.  EVERY
029500*    CLAMPED FIELD TURNS THE EDIT SWITCH TO 'N' SO THE CALLER   11/09/15
029600*    SEES A WARNING ON THE DISPLAY.                             11/09/15
029700     SET WS-INPUT-IS-VALID       TO TRUE.                       11/09/15
029800     IF WS-SIP-START-YEAR < WS-CURRENT-YEAR
029900         MOVE WS-CURRENT-YEAR    TO WS-SIP-START-YEAR
030000         SET WS-INPUT-IS-INVALID TO TRUE                        11/09/15
030100     END-IF.
030200     IF WS-SIP-START-YEAR > WS-CURRENT-YEAR + 50                 11/09/15
030300         COMPUTE WS-SIP-START-YEAR = WS-CURRENT-YEAR + 50        11/09/15
030400         SET WS-INPUT-IS-INVALID TO TRUE                        11/09/15
030500     END-IF.                                                    11/09/15
030600     IF WS-INVESTOR-AGE > 100                                    11/09/15
030700         MOVE 100                TO WS-INVESTOR-AGE              11/09/15
030800         SET WS-INPUT-IS-INVALID TO TRUE                        11/09/15
030900     END-IF.                                                    11/09/15
031000     IF WS-EXPECTED-RETURN < .01 OR WS-EXPECTED-RETURN > .20      06/30/03
031100         MOVE .12000             TO WS-EXPECTED-RETURN            06/30/03
031200         SET WS-INPUT-IS-INVALID TO TRUE                        11/09/15
031300     END-IF.
031400     IF WS-INPUT-IS-INVALID                                     11/09/15
031500         DISPLAY '*** PARAMETER FIELD OUT OF RANGE -- DEFAULTED ***'
031600     END-IF.                                                    11/09/15
031700*---------------------------------------------------------------*
031800 2000-PROCESS-GOAL-RECORD.
031900*---------------------------------------------------------------*
032000     ADD 1                       TO WS-GOAL-COUNT.
032100     PERFORM 2010-EDIT-GOAL-RECORD                               11/09/15
032200         THRU 2080-ACCUMULATE-TOTALS-EXIT.                      11/09/15
032300     PERFORM 8000-READ-GOAL-FILE.
032400*---------------------------------------------------------------*
032500 2010-EDIT-GOAL-RECORD.
032600*---------------------------------------------------------------*
032700     IF WS-GOAL-TARGET-YEAR < WS-CURRENT-YEAR                    11/09/15
032800         MOVE WS-CURRENT-YEAR    TO WS-GOAL-TARGET-YEAR          11/09/15
032900         SET WS-INPUT-IS-INVALID TO TRUE                        11/09/15
033000     END-IF.                                                    11/09/15
033100     IF WS-GOAL-TARGET-YEAR > WS-CURRENT-YEAR + 50               11/09/15
033200         COMPUTE WS-GOAL-TARGET-YEAR = WS-CURRENT-YEAR + 50      11/09/15
033300         SET WS-INPUT-IS-INVALID TO TRUE                        11/09/15
033400     END-IF.                                                    11/09/15
033500*    RC-8112 -- A GOAL CANNOT FALL BEFORE THE SIP START YEAR OR
033600*    2030-COMPUTE-INVESTMENT-HORIZON GOES NEGATIVE.              RC-8112
033700     IF WS-GOAL-TARGET-YEAR < WS-SIP-START-YEAR                 RC-8112
033800         MOVE WS-SIP-START-YEAR  TO WS-GOAL-TARGET-YEAR          RC-8112
033900         SET WS-INPUT-IS-INVALID TO TRUE                        RC-8112
034000     END-IF.                                                    RC-8112
034100     IF WS-GOAL-INFLAT-RATE > 1                                   06/30/03
034200         MOVE .06000              TO WS-GOAL-INFLAT-RATE          06/30/03
034300         SET WS-INPUT-IS-INVALID TO TRUE                        11/09/15
034400     END-IF.
034500     IF WS-INPUT-IS-INVALID                                     11/09/15
034600         DISPLAY '*** GOAL FIELD OUT OF RANGE -- DEFAULTED ***'
034700     END-IF.                                                    11/09/15
034800*---------------------------------------------------------------*
034900 2020-COMPUTE-INFLATION-HORIZON.                                 11/09/15
035000*---------------------------------------------------------------*
035100*    STEP A -- INFLATION HORIZON IS MEASURED FROM CURRENT-YEAR.
035200     COMPUTE WS-INFLATION-YEARS =
035300         WS-GOAL-TARGET-YEAR - WS-CURRENT-YEAR.
035400*
035500*    STEP B -- INFLATE THE PRESENT COST TO ITS FUTURE VALUE.
035600     MOVE WS-GOAL-PRESENT-COST   TO CALC-PRESENT-VALUE.
035700     MOVE WS-GOAL-INFLAT-RATE    TO CALC-ANNUAL-RATE.
035800     MOVE WS-INFLATION-YEARS     TO CALC-PERIODS.
035900     CALL 'FVCALC' USING CALC-LINKAGE-AREA.
036000     MOVE CALC-RESULT-VALUE      TO RSLT-FUTURE-COST.
036100     MOVE CALC-RESULT-PRECISE    TO WS-PRECISE-FUTURE-COST.      RC-8112
036200*---------------------------------------------------------------*
036300 2030-COMPUTE-INVESTMENT-HORIZON.                                 11/09/15
036400*---------------------------------------------------------------*
036500*    STEP C -- INVESTMENT HORIZON IS MEASURED FROM THE SIP
036600*    START YEAR, NOT FROM CURRENT-YEAR.
036700     COMPUTE WS-INVESTMENT-YEARS =
036800         WS-GOAL-TARGET-YEAR - WS-SIP-START-YEAR.
036900     COMPUTE WS-INVESTMENT-MONTHS =
037000         WS-INVESTMENT-YEARS * 12.
037100     MOVE WS-INVESTMENT-YEARS    TO RSLT-YEARS-TO-GOAL.
037200*---------------------------------------------------------------*
037300 2040-CALL-LUMP-SUM-CALC.                                        11/09/15
037400*---------------------------------------------------------------*
037500*    STEP D -- LUMP SUM NEEDED TODAY AT THE EXPECTED RETURN.
037600     MOVE RSLT-FUTURE-COST       TO CALC-FUTURE-VALUE.
037700     MOVE WS-EXPECTED-RETURN     TO CALC-ANNUAL-RATE.
037800     MOVE WS-INVESTMENT-YEARS    TO CALC-PERIODS.
037900     CALL 'LSCALC' USING CALC-LINKAGE-AREA.
038000*    RC-8112 -- DO NOT TRUST CALC-RESULT-VALUE UNLESS LSCALC
038100*    ACTUALLY RAN.  ON AN INVALID-PERIODS RETURN THE LINKAGE
038200*    AREA STILL HOLDS FVCALC'S OUTPUT FROM STEP B ABOVE.        RC-8112
038300     IF CALC-OK                                                 RC-8112
038400         MOVE CALC-RESULT-VALUE   TO RSLT-LUMP-SUM-TODAY         RC-8112
038500         MOVE CALC-RESULT-PRECISE TO WS-PRECISE-LUMP-SUM         RC-8112
038600     ELSE                                                       RC-8112
038700         MOVE ZERO                TO RSLT-LUMP-SUM-TODAY         RC-8112
038800         MOVE ZERO                TO WS-PRECISE-LUMP-SUM         RC-8112
038900     END-IF.                                                    RC-8112
039000*---------------------------------------------------------------*
039100 2050-CALL-SIP-CALC.                                             11/09/15
039200*---------------------------------------------------------------*
039300*    STEP E -- MONTHLY SIP NEEDED AT THE EXPECTED RETURN.  A
039400*    ZERO-MONTH HORIZON HAS NO SIP LEG -- SKIP THE CALL.         11/09/15
039500     IF WS-INVESTMENT-MONTHS = 0                                11/09/15
039600         GO TO 2055-ZERO-MONTHLY-SIP                            11/09/15
039700     END-IF.                                                     11/09/15
039800     MOVE RSLT-FUTURE-COST   TO CALC-FUTURE-VALUE.               11/09/15
039900     MOVE WS-EXPECTED-RETURN TO CALC-ANNUAL-RATE.                11/09/15
040000     MOVE WS-INVESTMENT-MONTHS                                  11/09/15
040100                             TO CALC-PERIODS.                   11/09/15
040200     CALL 'SIPCALC' USING CALC-LINKAGE-AREA.                    11/09/15
040300*    RC-8112 -- SAME GUARD AS LSCALC ABOVE -- SIPCALC LEAVES
040400*    THE LINKAGE AREA UNTOUCHED ON AN INVALID RETURN.           RC-8112
040500     IF CALC-OK                                                 RC-8112
040600         MOVE CALC-RESULT-VALUE   TO RSLT-MONTHLY-SIP            RC-8112
040700         MOVE CALC-RESULT-PRECISE TO WS-PRECISE-MONTHLY-SIP      RC-8112
040800     ELSE                                                       RC-8112
040900         MOVE ZERO                TO RSLT-MONTHLY-SIP            RC-8112
041000         MOVE ZERO                TO WS-PRECISE-MONTHLY-SIP      RC-8112
041100     END-IF.                                                    RC-8112
041200     GO TO 2060-WRITE-DETAIL-LINE.                               11/09/15
041300*---------------------------------------------------------------*
041400 2055-ZERO-MONTHLY-SIP.                                          11/09/15
041500*---------------------------------------------------------------*
041600     MOVE ZERO               TO RSLT-MONTHLY-SIP.
041700     MOVE ZERO               TO WS-PRECISE-MONTHLY-SIP.          RC-8112
041800*---------------------------------------------------------------*
041900 2060-WRITE-DETAIL-LINE.                                         11/09/15
042000*---------------------------------------------------------------*
042100*    STEP F -- WRITE THE DETAIL LINE.
042200     MOVE WS-GOAL-NAME           TO RSLT-GOAL-NAME.
042300     MOVE WS-GOAL-TARGET-YEAR    TO RSLT-TARGET-YEAR.
042400     PERFORM 9200-PRINT-DETAIL-LINE.
042500*---------------------------------------------------------------*
042600 2070-ACCUMULATE-TOTALS.                                         11/09/15
042700*---------------------------------------------------------------*
042800*    STEP G -- ACCUMULATE THE RUN'S GRAND TOTALS.  RC-8112 --
042900*    ADD THE UNROUNDED WS-PRECISE-* FIELDS, NOT THE 2-DECIMAL
043000*    RSLT-* FIELDS THAT WENT ON THE DETAIL LINE, SO THE SUMMARY
043100*    BLOCK ROUNDS ONLY ONCE -- AT PRINT TIME.                   RC-8112
043200     ADD WS-PRECISE-FUTURE-COST  TO TOTL-FUTURE-VALUE.          RC-8112
043300     ADD WS-PRECISE-MONTHLY-SIP  TO TOTL-MONTHLY-SIP.           RC-8112
043400     ADD WS-PRECISE-LUMP-SUM     TO TOTL-LUMP-SUM.              RC-8112
043500*---------------------------------------------------------------*
043600 2080-ACCUMULATE-TOTALS-EXIT.                                    11/09/15
043700*---------------------------------------------------------------*
043800     EXIT.                                                       11/09/15
043900*---------------------------------------------------------------*
044000 5000-PRINT-SUMMARY-TOTALS.
044100*---------------------------------------------------------------*
044200     COMPUTE WS-WHOLE-FUTURE-VALUE ROUNDED = TOTL-FUTURE-VALUE.   11/18/09
044300     COMPUTE WS-WHOLE-MONTHLY-SIP  ROUNDED = TOTL-MONTHLY-SIP.    11/18/09
044400     COMPUTE WS-WHOLE-LUMP-SUM     ROUNDED = TOTL-LUMP-SUM.       11/18/09
044500     MOVE WS-WHOLE-FUTURE-VALUE  TO SUML-FUTURE-VALUE.
044600     MOVE WS-WHOLE-MONTHLY-SIP   TO SUML-MONTHLY-SIP.
044700     MOVE WS-WHOLE-LUMP-SUM      TO SUML-LUMP-SUM.
044800     PERFORM 9300-PRINT-SUMMARY-BLOCK.
044900     PERFORM 9400-PRINT-CLOSING-LINE.
045000*---------------------------------------------------------------*
045100 8000-READ-GOAL-FILE.
045200*---------------------------------------------------------------*
045300     READ GOAL-FILE
045400         AT END
045500             SET GOAL-FILE-EOF TO TRUE
045600         NOT AT END
045700             MOVE GOAL-NAME          TO WS-GOAL-NAME
045800             MOVE GOAL-TARGET-YEAR   TO WS-GOAL-TARGET-YEAR
045900             MOVE GOAL-PRESENT-COST  TO WS-GOAL-PRESENT-COST
046000             MOVE GOAL-INFLATION-RATE
046100                                     TO WS-GOAL-INFLAT-RATE
046200     END-READ.
046300*---------------------------------------------------------------*
046400 9000-CLOSE-FILES.
046500*---------------------------------------------------------------*
046600     CLOSE PARAMETER-FILE
046700           GOAL-FILE
046800           PLAN-REPORT-FILE.
046900*---------------------------------------------------------------*
047000 9100-PRINT-TITLE-AND-HEADINGS.
047100*---------------------------------------------------------------*
047200     MOVE TITLE-LINE              TO PLAN-REPORT-RECORD.
047300     PERFORM 9500-WRITE-TOP-OF-PAGE.
047400     MOVE 2                       TO WS-LINE-SPACEING.
047500     MOVE HEADING-LINE-2          TO PLAN-REPORT-RECORD.
047600     PERFORM 9520-WRITE-PRINT-LINE.
047700     MOVE 1                       TO WS-LINE-SPACEING.
047800     MOVE HEADING-LINE-3          TO PLAN-REPORT-RECORD.
047900     PERFORM 9520-WRITE-PRINT-LINE.
048000     MOVE HEADING-LINE-4          TO PLAN-REPORT-RECORD.
048100     PERFORM 9520-WRITE-PRINT-LINE.
048200     MOVE 6                       TO WS-LINE-COUNT.
048300*---------------------------------------------------------------*
048400 9200-PRINT-DETAIL-LINE.
048500*---------------------------------------------------------------*
048600     IF WS-LINE-COUNT > WS-LINES-ON-PAGE                          RC-7781 
048700         PERFORM 9100-PRINT-TITLE-AND-HEADINGS
048800     END-IF.
048900     MOVE RSLT-GOAL-NAME          TO DTL-GOAL-NAME.
049000     MOVE RSLT-TARGET-YEAR        TO DTL-TARGET-YEAR.
049100     MOVE RSLT-FUTURE-COST        TO DTL-FUTURE-COST.
049200     MOVE RSLT-YEARS-TO-GOAL      TO DTL-YEARS-TO-GOAL.
049300     MOVE RSLT-MONTHLY-SIP        TO DTL-MONTHLY-SIP.
049400     MOVE RSLT-LUMP-SUM-TODAY     TO DTL-LUMP-SUM-TODAY.
049500     MOVE DETAIL-LINE             TO PLAN-REPORT-RECORD.
049600     PERFORM 9520-WRITE-PRINT-LINE.
049700*---------------------------------------------------------------*
049800 9300-PRINT-SUMMARY-BLOCK.
049900*---------------------------------------------------------------*
050000     MOVE 2                       TO WS-LINE-SPACEING.
050100     MOVE SUMMARY-LINE-1          TO PLAN-REPORT-RECORD.
050200     PERFORM 9520-WRITE-PRINT-LINE.
050300     MOVE 1                       TO WS-LINE-SPACEING.
050400     MOVE SUMMARY-LINE-2          TO PLAN-REPORT-RECORD.
050500     PERFORM 9520-WRITE-PRINT-LINE.
050600     MOVE SUMMARY-LINE-3          TO PLAN-REPORT-RECORD.
050700     PERFORM 9520-WRITE-PRINT-LINE.
050800*---------------------------------------------------------------*
050900 9400-PRINT-CLOSING-LINE.
051000*---------------------------------------------------------------*
051100     MOVE 2                       TO WS-LINE-SPACEING.
051200     MOVE CLOSING-LINE            TO PLAN-REPORT-RECORD.
051300     PERFORM 9520-WRITE-PRINT-LINE.
051400*---------------------------------------------------------------*
051500 9500-WRITE-TOP-OF-PAGE.
051600*---------------------------------------------------------------*
051700     WRITE PLAN-REPORT-RECORD
051800         AFTER ADVANCING PAGE.
051900     ADD 1                        TO WS-PAGE-COUNT.
052000*---------------------------------------------------------------*
052100 9520-WRITE-PRINT-LINE.
052200*---------------------------------------------------------------*
052300     WRITE PLAN-REPORT-RECORD
052400         AFTER ADVANCING WS-LINE-SPACEING.
052500     ADD WS-LINE-SPACEING         TO WS-LINE-COUNT.
052600     MOVE 1                       TO WS-LINE-SPACEING.
