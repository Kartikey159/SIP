000100*===============================================================*
000200* PROGRAM NAME:    LSCALC
000300* ORIGINAL AUTHOR: R HOLLOWAY
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/88 R HOLLOWAY      CREATED FOR SIP/LUMP SUM PLANNER
000900* 07/02/97 R HOLLOWAY      ZERO-YEAR SHORT CIRCUIT ADDED
001000* 09/02/98 R HOLLOWAY      RETURN-CODE SET ON BAD PERIODS
001100* 01/14/99 T MASCARENHAS   Y2K - NO DATE MATH HERE, N/A
001200* 06/30/03 T MASCARENHAS   ADDED GROWTH-FACTOR TRACE REDEFINES    06/30/03
001300* 11/18/09 T MASCARENHAS   DISCOUNT FACTOR CARRIED TO 9 DECIMALS  11/18/09
001400* 11/02/15 T MASCARENHAS   YEAR COUNTER MADE A 77-LEVEL ITEM      11/02/15
001500* 11/16/15 T MASCARENHAS   RC-8112 ALSO RETURN UNROUNDED RESULT  RC-8112
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    LSCALC.
001900 AUTHOR.        R HOLLOWAY.
002000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN.  03/18/1988.
002200 DATE-COMPILED.
002300 SECURITY.      NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600*---------------------------------------------------------------*
002700 CONFIGURATION SECTION.
002800*---------------------------------------------------------------*
002900 SOURCE-COMPUTER. IBM-3081.
003000 OBJECT-COMPUTER. IBM-3081.
003100 SPECIAL-NAMES.
003200     UPSI-0 ON STATUS IS LS-TRACE-SWITCH-ON
003300            OFF STATUS IS LS-TRACE-SWITCH-OFF.
003400*===============================================================*
003500 DATA DIVISION.
003600*---------------------------------------------------------------*
003700 WORKING-STORAGE SECTION.
003800*---------------------------------------------------------------*
003900*
004000*    STANDALONE YEAR COUNTER FOR THE DISCOUNTING LOOP BELOW --
004100*    KEPT AS A 77-LEVEL ITEM, NOT BURIED IN A WORK-FIELDS GROUP.  11/02/15
004200 77  WS-YEAR-COUNTER             PIC S9(05) COMP VALUE 0.         11/02/15
004300*---------------------------------------------------------------*
004400 01  WS-WORK-FIELDS.
004500     05  WS-GROWTH-FACTOR            PIC S9(05)V9(09).            06/30/03
004600     05  WS-GROWTH-FACTOR-R REDEFINES WS-GROWTH-FACTOR.           06/30/03
004700         10  WS-GF-WHOLE-RUPEES      PIC S9(05).
004800         10  WS-GF-FRACTION          PIC 9(09).
004900     05  WS-ONE-PLUS-RATE            PIC S9(05)V9(09).            11/18/09
005000     05  FILLER                      PIC X(05).
005100*---------------------------------------------------------------*
005200 01  WS-RESULT-EDIT-FIELDS.
005300     05  WS-RESULT-EDIT              PIC S9(13)V99.
005400     05  WS-RESULT-EDIT-R REDEFINES WS-RESULT-EDIT.
005500         10  WS-RESULT-RUPEES        PIC S9(13).
005600         10  WS-RESULT-PAISE         PIC 99.
005700     05  FILLER                      PIC X(07).
005800*---------------------------------------------------------------*
005900 01  ERROR-DISPLAY-LINE.
006000     05  FILLER        PIC X(23) VALUE ' *** LSCALC ERROR -- '.
006100     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
006200     05  FILLER        PIC X(18) VALUE ' RETURN CODE IS : '.
006300     05  DL-RETURN-CODE              PIC 9(03).
006400     05  FILLER        PIC X(05) VALUE ' *** '.
006500*===============================================================*
006600 LINKAGE SECTION.
006700     COPY SIPLK.
006800*===============================================================*
006900 PROCEDURE DIVISION USING CALC-LINKAGE-AREA.
007000*---------------------------------------------------------------*
007100 0000-MAIN-ROUTINE.
007200*---------------------------------------------------------------*
007300     SET CALC-OK              TO TRUE.
007400     IF CALC-PERIODS < 0
007500         SET CALC-INVALID-PERIODS TO TRUE
007600         MOVE 'PERIODS'           TO DL-ERROR-REASON
007700         PERFORM 9900-INVALID-CALC-STATUS
007800     ELSE
007900         PERFORM 1000-COMPUTE-LUMP-SUM
008000     END-IF.
008100     GOBACK.
008200*---------------------------------------------------------------*
008300 1000-COMPUTE-LUMP-SUM.
008400*---------------------------------------------------------------*
008500*    PV = FV DIVIDED BY (1 + RATE) RAISED TO THE WHOLE NUMBER
008600*    OF YEARS -- STRAIGHT ANNUAL-COMPOUNDING DISCOUNTING.  THE
008700*    POWER IS BUILT BY REPEATED MULTIPLICATION, NOT A FUNCTION.
008800     MOVE 1                      TO WS-GROWTH-FACTOR.
008900     COMPUTE WS-ONE-PLUS-RATE = 1 + CALC-ANNUAL-RATE.
009000     MOVE ZERO                   TO WS-YEAR-COUNTER.
009100     IF CALC-PERIODS = 0
009200         MOVE CALC-FUTURE-VALUE  TO CALC-RESULT-VALUE
009300         MOVE CALC-FUTURE-VALUE  TO CALC-RESULT-PRECISE        RC-8112
009400     ELSE
009500         PERFORM 1100-MULTIPLY-ONE-YEAR
009600             UNTIL WS-YEAR-COUNTER NOT < CALC-PERIODS
009700         COMPUTE CALC-RESULT-VALUE ROUNDED =
009800             CALC-FUTURE-VALUE / WS-GROWTH-FACTOR
009900*        RC-8112 -- UNROUNDED RESULT FOR THE CALLER'S TOTALS.
010000         COMPUTE CALC-RESULT-PRECISE =                        RC-8112
010100             CALC-FUTURE-VALUE / WS-GROWTH-FACTOR              RC-8112
010200     END-IF.
010300*---------------------------------------------------------------*
010400 1100-MULTIPLY-ONE-YEAR.
010500*---------------------------------------------------------------*
010600     COMPUTE WS-GROWTH-FACTOR =
010700         WS-GROWTH-FACTOR * WS-ONE-PLUS-RATE.
010800     ADD 1                       TO WS-YEAR-COUNTER.
010900*---------------------------------------------------------------*
011000 9900-INVALID-CALC-STATUS.
011100*---------------------------------------------------------------*
011200     MOVE CALC-RETURN-CODE       TO DL-RETURN-CODE.
011300     IF LS-TRACE-SWITCH-ON
011400         DISPLAY ERROR-DISPLAY-LINE
011500         DISPLAY 'LSCALC RAW LINKAGE: ' CALC-AMOUNTS-RAW
011600     END-IF.
