000100*---------------------------------------------------------------*
000200* COPYLIB:  SIPLK
000300* PURPOSE:  SHARED LINKAGE AREA PASSED ON EVERY CALL TO THE
000400*           FUTURE-VALUE, SIP AND LUMP-SUM CALCULATOR
000500*           SUBPROGRAMS.  SIPPLAN AND ALL THREE CALCULATORS
000600*           COPY THIS SAME LAYOUT SO THE CALL INTERFACE NEVER
000700*           DRIFTS OUT OF STEP BETWEEN PROGRAMS.
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 03/11/97 R HOLLOWAY      CREATED FOR SIP/LUMP SUM PLANNER
001300* 09/02/98 R HOLLOWAY      ADDED CALC-RETURN-CODE 88-LEVELS
001400* 01/14/99 T MASCARENHAS   Y2K - GOAL/PARM YEARS CONFIRMED 9(04)
001500* 06/30/03 T MASCARENHAS   ADDED RAW-TRACE REDEFINES FOR DUMPS    06/30/03
001600* 11/16/15 T MASCARENHAS   RC-8112 ADDED CALC-RESULT-PRECISE     RC-8112
001700*---------------------------------------------------------------*
001800 01  CALC-LINKAGE-AREA.
001900     05  CALC-AMOUNTS.
002000         10  CALC-PRESENT-VALUE      PIC S9(11)V99.
002100         10  CALC-FUTURE-VALUE       PIC S9(13)V99.
002200         10  CALC-ANNUAL-RATE        PIC S9V9(05).
002300         10  CALC-RESULT-VALUE       PIC S9(13)V99.
002400*        RAW-TRACE VIEW OF THE AMOUNTS, USED ONLY BY THE
002500*        9900-INVALID-CALC-STATUS TRACE DISPLAY.
002600     05  CALC-AMOUNTS-RAW REDEFINES CALC-AMOUNTS                  06/30/03
002700                                     PIC X(49).                   06/30/03
002800*        RC-8112 -- UNROUNDED 9-DECIMAL RESULT, CARRIED BESIDE
002900*        CALC-RESULT-VALUE SO THE CALLER CAN ACCUMULATE GRAND
003000*        TOTALS AT FULL PRECISION AND STILL PRINT THE GOAL'S
003100*        DETAIL LINE FROM THE ROUNDED 2-DECIMAL FIELD ABOVE.     RC-8112
003200     05  CALC-RESULT-PRECISE         PIC S9(13)V9(09).            RC-8112
003300     05  CALC-PERIODS                PIC S9(05) COMP.
003400     05  CALC-RETURN-CODE            PIC S9(03) COMP.
003500         88  CALC-OK                        VALUE 0.
003600         88  CALC-INVALID-PERIODS           VALUE 1.
003700         88  CALC-INVALID-RATE              VALUE 2.
003800     05  FILLER                      PIC X(06).
