000100*---------------------------------------------------------------*
000200* COPYLIB:  SIPPRM
000300* PURPOSE:  ONE-RECORD PARAMETER LAYOUT FOR THE SMART SIP AND
000400*           LUMP SUM PLANNER.  LINE SEQUENTIAL, 80 BYTES,
000500*           FIXED FIELDS, SPACE PADDED.  FILLER SLOTS ARE
000600*           RESERVED EXPANSION ROOM LEFT BY THE ORIGINAL
000700*           LAYOUT -- DO NOT SHIFT THE FIELDS THAT FOLLOW.
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 03/11/97 R HOLLOWAY      CREATED FOR SIP/LUMP SUM PLANNER
001300* 01/14/99 T MASCARENHAS   Y2K - CONFIRMED 4-DIGIT YEAR FIELDS
001400*---------------------------------------------------------------*
001500 01  PARAMETER-RECORD.
001600     05  PARM-CURRENT-YEAR           PIC 9(04).
001700     05  PARM-INVESTOR-AGE           PIC 9(03).
001800     05  FILLER                      PIC X(03).
001900     05  PARM-CURRENT-SAVINGS        PIC 9(11)V99.
002000     05  FILLER                      PIC X(05).
002100     05  PARM-SIP-START-YEAR         PIC 9(04).
002200     05  PARM-EXPECTED-RETURN        PIC 9V9(05).
002300     05  FILLER                      PIC X(42).
